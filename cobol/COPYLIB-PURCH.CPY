000100*
000200*  Priced-purchase record - the basket after pricing and the
000300*  loyalty check, as written to PURCHASE-OUT.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY COPYLIB-PURCH.' in FD/WS.
000700*
000800*  2024-02-06  PB   New copybook - replaces the old
000900*                   COPYLIB-INVOICE.CPY now that the nightly
001000*                   run posts priced purchases, not debtor
001100*                   invoices.
001200*  2024-02-19  BK   Added PUR-LOYALTY-USED so the statistics
001300*                   run (see pricepur.cbl F0000) can tell a
001400*                   redemption basket from an accrual basket.
001500*
001600 01  PURCHASE-RECORD.
001700     03  PUR-ID                     PIC 9(6).
001800     03  PUR-CUST-ID                PIC 9(6).
001900     03  PUR-BOOK-CNT               PIC 9(2).
002000     03  PUR-BOOK-ID                PIC 9(6)
002100                                    OCCURS 10 TIMES.
002200     03  PUR-TOTAL-PRICE            PIC S9(7)V9(2).
002300     03  PUR-LOYALTY-USED           PIC X(1).
002400         88  LOYALTY-WAS-USED           VALUE 'Y'.
002500         88  LOYALTY-WAS-NOT-USED       VALUE 'N'.
002600     03  FILLER                     PIC X(1).
