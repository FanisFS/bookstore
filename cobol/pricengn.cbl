000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. pricengn.
000400 AUTHOR. S. SANDSTROM.
000500 INSTALLATION. FOLIO BOOK DISTRIBUTORS - DATA PROCESSING.
000600 DATE-WRITTEN. 04/02/1986.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000* Purpose: Discounted-price subroutine for one book - called
001100*          once per basket line by the nightly pricing run
001200*          (pricepur.cbl).  Given the book's list price, its
001300*          edition type and how many books are in the basket,
001400*          hands back the per-unit price to charge.
001500*
001600* CHANGE LOG
001700*  DATE       BY   REQUEST    DESCRIPTION
001800*  ---------- ---- ---------- ----------------------------------
001900*  04/02/1986 SS   CR-0003    Original version - flat 10% OLD-
002000*                             STOCK discount, no basket-size
002100*                             break.
002200*  11/19/1988 PB   CR-0061    Added the REGULAR-stock basket
002300*                             break (3-or-more baskets get 10%
002400*                             off regular stock).
002500*  02/08/1991 BK   CR-0140    Added the extra 5% OLD-STOCK break
002600*                             on top of the 20% everyday
002700*                             discount, again on a 3-book
002800*                             basket.
002900*  07/27/1993 SS   CR-0188    Re-coded the discount EVALUATE
003000*                             around the three edition-type
003100*                             codes (N/R/O) used on the new
003200*                             BOOK-MASTER layout; NEW-RELEASE
003300*                             stock is never discounted.
003400*  05/15/1996 PB   CR-0233    ROUNDED added to every COMPUTE -
003500*                             Auditing flagged truncation on the
003600*                             old edition double discount.
003700*  09/09/1998 BK   Y2K-014    Year 2000 sweep - no date fields
003800*                             in this subroutine; reviewed and
003900*                             signed off, no change required.
004000*  03/03/2001 SS   CR-0301    LK-VALID-TYPE-SW added so the
004100*                             caller can reject a basket line
004200*                             with a bad edition-type code
004300*                             instead of us defaulting it.
004400*  04/22/2004 PB   CR-0358    OLD-EDITION discount re-coded to one
004500*                             ROUNDED statement covering both the
004600*                             20% everyday cut and the 3-book 5%
004700*                             break together - Audit's cent-by-
004800*                             cent recheck showed the old two-step
004900*                             rounding (round after each multiply)
005000*                             overcharged roughly one basket in
005100*                             five by a penny against the posted
005200*                             discount schedule.
005300*  07/14/2004 SS   CR-0360    LINKAGE SECTION parameters renamed
005400*                             from LK- to the shop's own lc-
005500*                             prefix (sqllog.cbl, servicemenu.cbl)
005600*                             - whoever coded this one in '86
005700*                             picked a prefix the rest of the
005800*                             shop never used.  Also dropped the
005900*                             UPSI-0 trace switch and its DISPLAY
006000*                             - nobody ever turned it on in three
006100*                             years of parameter-deck changes, and
006200*                             Audit did not want a date-stamped
006300*                             DISPLAY left live in a priced-
006400*                             per-basket subroutine on the off
006500*                             chance somebody flips it by mistake.
006600*
006700**********************************************************
006800 ENVIRONMENT DIVISION.
006900*----------------------------------------------------------
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS VALID-BOOK-TYPE IS 'N' 'R' 'O'.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600**********************************************************
007700 DATA DIVISION.
007800*----------------------------------------------------------
007900 FILE SECTION.
008000**********************************************************
008100 WORKING-STORAGE SECTION.
008200
008300*    switches
008400*    wn-basket-break-sw kept as a 77-level - a standalone flag,
008500*    not part of any record, the way the shop always coded a
008600*    lone switch or counter before group items came into style.
008700 77  wn-basket-break-sw          PIC X(1)     VALUE 'N'.
008800     88  wn-basket-break-met               VALUE 'Y'.
008900
009000*    Intermediate discount amounts, kept COMP-3 like the old
009100*    ITEM/INVOICE money fields used to be.
009200 01  w3-work-price               PIC S9(5)V9(2) COMP-3
009300                                                VALUE ZERO.
009400 01  w3-work-price-r REDEFINES w3-work-price.
009500     05  w3-work-price-whole     PIC S9(5).
009600     05  w3-work-price-cents     PIC V9(2).
009700 01  w3-work-price-x REDEFINES w3-work-price
009800                                  PIC X(4).
009900
010000 LINKAGE SECTION.
010100*----------------------------------------------------------
010200 01  lc-book-type                PIC X(1).
010300 01  lc-book-price                PIC S9(5)V9(2).
010400*    Whole/cents split view of the incoming list price, same
010500*    idiom as w3-work-price-r above.
010600 01  lc-book-price-r REDEFINES lc-book-price.
010700     05  lc-book-price-whole     PIC S9(5).
010800     05  lc-book-price-cents     PIC V9(2).
010900 01  lc-basket-cnt                PIC 9(2).
011000 01  lc-disc-price                PIC S9(5)V9(2).
011100 01  lc-valid-type-sw             PIC X(1).
011200     88  lc-valid-type                      VALUE 'Y'.
011300
011400**********************************************************
011500 PROCEDURE DIVISION USING lc-book-type lc-book-price
011600                           lc-basket-cnt lc-disc-price
011700                           lc-valid-type-sw.
011800 0000-pricengn.
011900
012000     PERFORM P0100-CALC-PRICE
012100
012200     EXIT PROGRAM
012300     .
012400
012500**********************************************************
012600 P0100-CALC-PRICE.
012700
012800     MOVE 'Y' TO lc-valid-type-sw
012900     MOVE 'N' TO wn-basket-break-sw
013000     IF lc-basket-cnt >= 3
013100         SET wn-basket-break-met TO TRUE
013200     END-IF
013300
013400     IF lc-book-type IS NOT VALID-BOOK-TYPE
013500         MOVE 'N' TO lc-valid-type-sw
013600     END-IF
013700
013800     EVALUATE lc-book-type
013900
014000         WHEN 'O'
014100             IF wn-basket-break-met
014200                 COMPUTE w3-work-price ROUNDED =
014300                         lc-book-price * 0.80 * 0.95
014400             ELSE
014500                 COMPUTE w3-work-price ROUNDED =
014600                         lc-book-price * 0.80
014700             END-IF
014800             MOVE w3-work-price TO lc-disc-price
014900
015000         WHEN 'R'
015100             IF wn-basket-break-met
015200                 COMPUTE w3-work-price ROUNDED =
015300                         lc-book-price * 0.90
015400                 MOVE w3-work-price TO lc-disc-price
015500             ELSE
015600                 MOVE lc-book-price TO lc-disc-price
015700             END-IF
015800
015900         WHEN 'N'
016000             MOVE lc-book-price TO lc-disc-price
016100
016200         WHEN OTHER
016300             MOVE 'N' TO lc-valid-type-sw
016400             MOVE ZERO TO lc-disc-price
016500
016600     END-EVALUATE
016700     .
016800**********************************************************
