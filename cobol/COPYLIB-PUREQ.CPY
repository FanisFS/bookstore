000100*
000200*  Purchase-request record - one basket of books a customer
000300*  wants to buy, as it arrives on the transaction file.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY COPYLIB-PUREQ.' in FD/WS.
000700*
000800*  2024-02-06  PB   New copybook - replaces the old
000900*                   COPYLIB-DEBTOR.CPY now that incoming work
001000*                   is a purchase basket, not a debtor invoice.
001100*
001200 01  PURCHASE-REQUEST-RECORD.
001300     03  PREQ-ID                    PIC 9(6).
001400     03  PREQ-CUST-ID               PIC 9(6).
001500     03  PREQ-BOOK-CNT              PIC 9(2).
001600     03  PREQ-BOOK-ID               PIC 9(6)
001700                                    OCCURS 10 TIMES.
