000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. loyalengn.
000400 AUTHOR. B. KARLSSON.
000500 INSTALLATION. FOLIO BOOK DISTRIBUTORS - DATA PROCESSING.
000600 DATE-WRITTEN. 06/11/1993.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000* Purpose: Loyalty-point redemption/accrual subroutine - called
001100*          once per purchase request by the nightly pricing run
001200*          (pricepur.cbl), after every book in the basket has
001300*          been priced.  Decides whether the customer's point
001400*          balance buys the cheapest eligible book free, and
001500*          brings the balance up to date either way.
001600*
001700* CHANGE LOG
001800*  DATE       BY   REQUEST    DESCRIPTION
001900*  ---------- ---- ---------- ----------------------------------
002000*  06/11/1993 BK   CR-0191    Original version - loyalty scheme
002100*                             introduced storewide; redeem at
002200*                             10 points, accrue one point per
002300*                             book otherwise.
002400*  02/14/1995 SS   CR-0210    Redemption now excludes NEW-
002500*                             RELEASE stock from the "cheapest
002600*                             book free" search - Marketing
002700*                             would not wear giving away new
002800*                             titles.
002900*  09/09/1998 PB   Y2K-014    Year 2000 sweep - no date fields
003000*                             in this subroutine; reviewed and
003100*                             signed off, no change required.
003200*  01/22/2000 BK   CR-0279    All-new-release basket no longer
003300*                             blocks redemption outright - the
003400*                             points are still spent, deduction
003500*                             is just zero (audit finding from
003600*                             the 1999 year-end loyalty count).
003700*  07/14/2004 SS   CR-0360    LINKAGE SECTION parameters renamed
003800*                             from LK- to the shop's own lc-
003900*                             prefix (sqllog.cbl, servicemenu.cbl).
004000*                             Also dropped the UPSI-0 trace switch
004100*                             and its DISPLAY - same cleanup as
004200*                             CR-0360 in pricengn.cbl.
004300*
004400**********************************************************
004500 ENVIRONMENT DIVISION.
004600*----------------------------------------------------------
004700 CONFIGURATION SECTION.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100**********************************************************
005200 DATA DIVISION.
005300*----------------------------------------------------------
005400 FILE SECTION.
005500**********************************************************
005600 WORKING-STORAGE SECTION.
005700
005800*    switches
005900 01  wn-redeem-sw                PIC X(1)     VALUE 'N'.
006000     88  wn-redeem-points                   VALUE 'Y'.
006100
006200*    Redemption threshold, kept as a named constant the way
006300*    the rest of the shop pins its magic numbers - 77-level
006400*    since it stands alone and is never part of a record.
006500 77  w9-redeem-threshold          PIC 9(4) COMP VALUE 10.
006600
006700*    Working total, COMP-3 like the old INVOICE money fields.
006800 01  w3-adjusted-total            PIC S9(7)V9(2) COMP-3
006900                                                 VALUE ZERO.
007000 01  w3-adjusted-total-r REDEFINES w3-adjusted-total.
007100     05  w3-adj-total-whole       PIC S9(7).
007200     05  w3-adj-total-cents       PIC V9(2).
007300 01  w3-adjusted-total-x REDEFINES w3-adjusted-total
007400                                   PIC X(5).
007500
007600 LINKAGE SECTION.
007700*----------------------------------------------------------
007800 01  lc-cust-points               PIC 9(4).
007900 01  lc-basket-cnt                PIC 9(2).
008000 01  lc-min-eligible-price        PIC S9(5)V9(2).
008100 01  lc-any-eligible-sw           PIC X(1).
008200     88  lc-any-eligible                    VALUE 'Y'.
008300 01  lc-basket-total               PIC S9(7)V9(2).
008400*    Whole/cents split view, same idiom as w3-adjusted-total-r
008500*    above.
008600 01  lc-basket-total-r REDEFINES lc-basket-total.
008700     05  lc-basket-total-whole     PIC S9(7).
008800     05  lc-basket-total-cents     PIC V9(2).
008900 01  lc-loyalty-used-sw            PIC X(1).
009000     88  lc-loyalty-used                     VALUE 'Y'.
009100
009200**********************************************************
009300 PROCEDURE DIVISION USING lc-cust-points lc-basket-cnt
009400                           lc-min-eligible-price
009500                           lc-any-eligible-sw
009600                           lc-basket-total
009700                           lc-loyalty-used-sw.
009800 0000-loyalengn.
009900
010000     PERFORM L0100-APPLY-LOYALTY
010100
010200     EXIT PROGRAM
010300     .
010400
010500**********************************************************
010600 L0100-APPLY-LOYALTY.
010700
010800     MOVE 'N' TO wn-redeem-sw
010900     IF lc-cust-points >= w9-redeem-threshold
011000         SET wn-redeem-points TO TRUE
011100     END-IF
011200
011300     IF wn-redeem-points
011400         MOVE lc-basket-total TO w3-adjusted-total
011500         IF lc-any-eligible
011600             COMPUTE w3-adjusted-total ROUNDED =
011700                     w3-adjusted-total - lc-min-eligible-price
011800         END-IF
011900         MOVE w3-adjusted-total TO lc-basket-total
012000         MOVE ZERO TO lc-cust-points
012100         SET lc-loyalty-used TO TRUE
012200     ELSE
012300         ADD lc-basket-cnt TO lc-cust-points
012400         MOVE 'N' TO lc-loyalty-used-sw
012500     END-IF
012600     .
012700**********************************************************
