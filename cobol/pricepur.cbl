000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. pricepur.
000400 AUTHOR. P. BLOMQVIST.
000500 INSTALLATION. FOLIO BOOK DISTRIBUTORS - DATA PROCESSING.
000600 DATE-WRITTEN. 03/14/1986.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000* Purpose: Nightly purchase-pricing run.  Reads the book and
001100*          customer masters into memory, prices every basket
001200*          on the incoming purchase-request file against the
001300*          edition-type discount rules, applies the loyalty
001400*          redemption/accrual rule, writes the priced purchase
001500*          file and a fresh customer master, and prints the
001600*          run's pricing report.
001700*
001800* CHANGE LOG
001900*  DATE       BY   REQUEST    DESCRIPTION
002000*  ---------- ---- ---------- ----------------------------------
002100*  03/14/1986 PB   CR-0001    Original version - nightly basket
002200*                             pricing run against the book and
002300*                             customer master tapes, flat 10%
002400*                             OLD-STOCK discount only.
002500*  11/19/1988 PB   CR-0061    Basket-count discount break added
002600*                             to REGULAR stock; table look-up
002700*                             changed from sequential match to
002800*                             a binary search on both masters.
002900*  06/11/1993 BK   CR-0191    Loyalty-point scheme added -
003000*                             redeem at 10 points, accrue one
003100*                             point per book otherwise; customer
003200*                             master is now rewritten at EOF.
003300*  07/27/1993 SS   CR-0188    Discount calculation pulled out
003400*                             into its own subroutine (pricengn)
003500*                             so the Statistics desk can re-use
003600*                             it for the weekly what-if report.
003700*  02/14/1995 SS   CR-0210    Loyalty calculation likewise moved
003800*                             to its own subroutine (loyalengn).
003900*  05/15/1996 PB   CR-0233    Report trailer now shows invalid
004000*                             master records skipped, not just
004100*                             rejected requests - Audit asked
004200*                             for the split.
004300*  09/09/1998 BK   Y2K-014    Year 2000 remediation - all date
004400*                             work switched to FUNCTION CURRENT-
004500*                             DATE with 4-digit years; no 2-digit
004600*                             year fields remain in this run.
004700*  01/22/2000 BK   CR-0279    Carried the loyalengn all-new-
004800*                             release fix (zero deduction, points
004900*                             still spent) through to this run.
005000*  03/03/2001 SS   CR-0301    Requests naming a book with an
005100*                             invalid edition-type code are now
005200*                             rejected outright instead of being
005300*                             priced at list.
005400*  08/30/2003 PB   CR-0344    Table sizes raised to 9999 books
005500*                             and 9999 customers ahead of the
005600*                             autumn catalogue expansion.
005700*  06/02/2004 SS   CR-0359    A0100-INIT was only priming the
005800*                             BOOK-MASTER read; CUST-MASTER and
005900*                             PURCHASE-REQ fell straight into
006000*                             their load/process loops with an
006100*                             empty FD buffer, so every run
006200*                             validated one phantom customer and
006300*                             one phantom purchase request before
006400*                             ever touching real data - showed up
006500*                             as an unexplained reject and an
006600*                             inflated REQUESTS READ count on the
006700*                             trailer every night.  Added the
006800*                             missing priming reads.
006900*
007000**********************************************************
007100 ENVIRONMENT DIVISION.
007200*----------------------------------------------------------
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON STATUS IS ws-trace-sw
007700            OFF STATUS IS ws-no-trace-sw.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT BOOK-MASTER ASSIGN TO 'BOOKMAST'
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS BKM-FILE-STATUS.
008400
008500     SELECT CUST-MASTER ASSIGN TO 'CUSTMAST'
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS CTM-FILE-STATUS.
008800
008900     SELECT CUST-MASTER-OUT ASSIGN TO 'CUSTMOUT'
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS CTO-FILE-STATUS.
009200
009300     SELECT PURCHASE-REQ ASSIGN TO 'PURCHREQ'
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS PRQ-FILE-STATUS.
009600
009700     SELECT PURCHASE-OUT ASSIGN TO 'PURCHOUT'
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS PRO-FILE-STATUS.
010000
010100     SELECT PRICE-REPORT ASSIGN TO 'PRICERPT'
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS RPT-FILE-STATUS.
010400
010500**********************************************************
010600 DATA DIVISION.
010700*----------------------------------------------------------
010800 FILE SECTION.
010900
011000*    Catalogue extract - read once, in full, into book-table
011100*    below; never re-opened or re-read during the run.
011200 FD  BOOK-MASTER.
011300     COPY COPYLIB-BOOK.
011400
011500*    Prior night's closing point balances - read once into
011600*    cust-table below, same as BOOK-MASTER.
011700 FD  CUST-MASTER.
011800     COPY COPYLIB-CUSTMR.
011900
012000*    Tonight's closing point balances - same record layout as
012100*    CUST-MASTER above under a second 01-name (REPLACING), written
012200*    once per customer at EOF by E0100 below, never before.
012300 FD  CUST-MASTER-OUT.
012400     COPY COPYLIB-CUSTMR
012500         REPLACING CUSTOMER-RECORD BY CUSTOMER-OUT-RECORD.
012600
012700*    Tonight's incoming basket requests - the only file this run
012800*    reads one record at a time against its own main loop.
012900 FD  PURCHASE-REQ.
013000     COPY COPYLIB-PUREQ.
013100
013200*    Priced, loyalty-adjusted baskets - one record per accepted
013300*    request, written only from D0600 below.
013400 FD  PURCHASE-OUT.
013500     COPY COPYLIB-PURCH.
013600
013700*    Nightly pricing report - heading, one line per accepted
013800*    request or rejected request, five-line trailer.
013900 FD  PRICE-REPORT.
014000 01  PRINT-LINE                     PIC X(132).
014100
014200**********************************************************
014300 WORKING-STORAGE SECTION.
014400
014500*    switches
014600*    ws-trace-sw kept as a 77-level - a standalone flag, not
014700*    part of any record, the way the shop always coded a lone
014800*    switch or counter before group items came into style.
014900 77  ws-trace-sw                    PIC X(1)    VALUE 'N'.
015000*    File-status bytes, one per SELECT above - checked once on
015100*    OPEN in A0100 and, for the three input files, again on
015200*    every READ below.
015300 01  file-status-fields.
015400     05  BKM-FILE-STATUS             PIC XX.
015500         88  BKM-SUCCESSFUL              VALUE '00'.
015600         88  BKM-EOF                     VALUE '10'.
015700     05  CTM-FILE-STATUS             PIC XX.
015800         88  CTM-SUCCESSFUL              VALUE '00'.
015900         88  CTM-EOF                     VALUE '10'.
016000     05  CTO-FILE-STATUS             PIC XX.
016100         88  CTO-SUCCESSFUL              VALUE '00'.
016200     05  PRQ-FILE-STATUS             PIC XX.
016300         88  PRQ-SUCCESSFUL              VALUE '00'.
016400         88  PRQ-EOF                     VALUE '10'.
016500     05  PRO-FILE-STATUS             PIC XX.
016600         88  PRO-SUCCESSFUL              VALUE '00'.
016700     05  RPT-FILE-STATUS             PIC XX.
016800         88  RPT-SUCCESSFUL              VALUE '00'.
016900     05  FILLER                      PIC X(4)    VALUE SPACE.
017000
017100*    One run-switches group, not separate 01-levels per switch -
017200*    the shop started grouping these once there got to be more
017300*    than a handful, rather than keep adding 77-levels for every
017400*    new one.
017500 01  run-switches.
017600     05  is-eof-book-master-sw       PIC X(1)    VALUE 'N'.
017700         88  is-eof-book-master             VALUE 'Y'.
017800     05  is-eof-cust-master-sw       PIC X(1)    VALUE 'N'.
017900         88  is-eof-cust-master              VALUE 'Y'.
018000     05  is-eof-purchase-req-sw      PIC X(1)    VALUE 'N'.
018100         88  is-eof-purchase-req             VALUE 'Y'.
018200     05  is-book-valid-sw            PIC X(1)    VALUE 'Y'.
018300         88  is-book-valid                   VALUE 'Y'.
018400     05  is-cust-valid-sw            PIC X(1)    VALUE 'Y'.
018500         88  is-cust-valid                   VALUE 'Y'.
018600     05  is-request-valid-sw         PIC X(1)    VALUE 'Y'.
018700         88  is-request-valid                VALUE 'Y'.
018800     05  is-cust-found-sw            PIC X(1)    VALUE 'N'.
018900         88  is-cust-found                   VALUE 'Y'.
019000     05  is-book-found-sw            PIC X(1)    VALUE 'N'.
019100         88  is-book-found                    VALUE 'Y'.
019200     05  is-any-eligible-sw          PIC X(1)    VALUE 'N'.
019300         88  is-any-eligible                  VALUE 'Y'.
019400     05  FILLER                      PIC X(2)    VALUE SPACE.
019500
019600*    working storage data for the reject routine
019700     COPY Z0900-error-wkstg.
019800
019900*    Book-master table - loaded once, searched by binary key.
020000 01  wb-max-books                   PIC S9(4) COMP VALUE 9999.
020100 01  wb-book-cnt                    PIC S9(4) COMP VALUE ZERO.
020200 01  book-table.
020300     05  book-table-item OCCURS 9999 TIMES
020400                 ASCENDING KEY IS book-id-t
020500                 INDEXED BY bk-idx.
020600         10  book-id-t               PIC 9(6).
020700*            X(6) view used only when a catalogue extract turns
020800*            up a book ID that is not numeric - lets B0200 move
020900*            it to the reject line without an edit error.
021000         10  book-id-alpha-t REDEFINES book-id-t
021100                                      PIC X(6).
021200         10  book-title-t             PIC X(30).
021300         10  book-author-t            PIC X(25).
021400         10  book-price-t             PIC S9(5)V9(2) COMP-3.
021500         10  book-type-t              PIC X(1).
021600         10  FILLER                   PIC X(1).
021700
021800*    Customer-master table - loaded once, balances kept here
021900*    for the life of the run and rewritten to CUST-MASTER-OUT
022000*    at end of job.
022100 01  wc-max-custs                    PIC S9(4) COMP VALUE 9999.
022200 01  wc-cust-cnt                     PIC S9(4) COMP VALUE ZERO.
022300 01  cust-table.
022400     05  cust-table-item OCCURS 9999 TIMES
022500                 ASCENDING KEY IS cust-id-t
022600                 INDEXED BY cu-idx.
022700         10  cust-id-t                PIC 9(6).
022800*            Same rationale as book-id-alpha-t above.
022900         10  cust-id-alpha-t REDEFINES cust-id-t
023000                                      PIC X(6).
023100         10  cust-name-t              PIC X(30).
023200         10  cust-points-t            PIC 9(4).
023300         10  FILLER                   PIC X(1).
023400
023500*    Per-basket working arrays, rebuilt for every request.
023600 01  wk-max-basket                   PIC S9(2) COMP VALUE 10.
023700 01  basket-work-table.
023800     05  basket-work-item OCCURS 10 TIMES.
023900         10  wk-book-idx              PIC S9(4) COMP.
024000         10  wk-book-type             PIC X(1).
024100         10  wk-book-price            PIC S9(5)V9(2) COMP-3.
024200         10  FILLER                   PIC X(1).
024300
024400*    Basket accumulators.
024500 01  w3-basket-total                 PIC S9(7)V9(2) COMP-3
024600                                                     VALUE ZERO.
024700 01  w3-basket-total-r REDEFINES w3-basket-total.
024800     05  w3-basket-total-whole       PIC S9(7).
024900     05  w3-basket-total-cents       PIC V9(2).
025000 01  w3-min-eligible-price           PIC S9(5)V9(2) COMP-3
025100                                                     VALUE ZERO.
025200
025300*    Subprogram linkage work areas - DISPLAY usage throughout,
025400*    not COMP-3, because that is what pricengn's and loyalengn's
025500*    own LINKAGE SECTION entries expect on the other end of the
025600*    CALL.
025700 01  wk-list-price                   PIC S9(5)V9(2).
025800 01  wk-disc-price                   PIC S9(5)V9(2).
025900 01  wk-valid-type-sw                PIC X(1).
026000 01  wk-cust-points                  PIC 9(4).
026100 01  wk-any-eligible-sw              PIC X(1).
026200 01  wk-basket-total                 PIC S9(7)V9(2).
026300 01  wk-loyalty-used-sw              PIC X(1).
026400     88  wk-loyalty-used                     VALUE 'Y'.
026500
026600*    Run totals, all COMP per the shop's counter convention.
026700 01  run-totals.
026800     05  wc-reqs-read                PIC S9(7) COMP VALUE ZERO.
026900     05  wc-pur-written              PIC S9(7) COMP VALUE ZERO.
027000     05  wc-reqs-rejected            PIC S9(7) COMP VALUE ZERO.
027100     05  wc-books-skipped            PIC S9(7) COMP VALUE ZERO.
027200     05  wc-custs-skipped            PIC S9(7) COMP VALUE ZERO.
027300     05  FILLER                      PIC X(2)       VALUE SPACE.
027400 01  w3-grand-total                  PIC S9(9)V9(2) COMP-3
027500                                                     VALUE ZERO.
027600
027700*    Subscripts, all COMP per the shop's convention.
027800 01  wn-slot-idx                     PIC S9(2) COMP VALUE ZERO.
027900 01  wn-page-lines                   PIC S9(3) COMP VALUE ZERO.
028000
028100*    Today's run date, used only on the report heading.
028200 01  wn-run-date                     PIC 9(8)       VALUE ZERO.
028300 01  wn-run-date-r REDEFINES wn-run-date.
028400     05  wn-run-date-yyyy            PIC 9(4).
028500     05  wn-run-date-mm              PIC 9(2).
028600     05  wn-run-date-dd              PIC 9(2).
028700 01  wn-run-date-edit                PIC 9999/99/99.
028800
028900*    Various constants
029000 01  HEADLINE                        PIC X(132)  VALUE ALL '-'.
029100
029200*    Report layout - one 01-group per printed line, moved to
029300*    PRINT-LINE a field at a time rather than built up inline,
029400*    the way submit-invoices.cbl laid out its own header/body/
029500*    footer lines.
029600 01  heading-line-1.
029700     05  FILLER                      PIC X(45)   VALUE SPACE.
029800     05  FILLER                      PIC X(40)
029900         VALUE 'FOLIO BOOK DISTRIBUTORS - PRICING REPORT'.
030000     05  FILLER                      PIC X(47)   VALUE SPACE.
030100
030200 01  heading-line-2.
030300     05  FILLER                      PIC X(6)    VALUE 'DATE: '.
030400     05  hl2-run-date                 PIC 9999/99/99.
030500     05  FILLER                      PIC X(116)  VALUE SPACE.
030600
030700*    Column headings line up with detail-line and reject-line
030800*    below field for field, even though reject-line only uses
030900*    the first two columns.
031000 01  heading-line-3.
031100     05  FILLER                      PIC X(8)    VALUE 'PUR ID'.
031200     05  FILLER                      PIC X(10)   VALUE 'CUST ID'.
031300     05  FILLER                      PIC X(8)    VALUE 'BOOKS'.
031400     05  FILLER                      PIC X(16)   VALUE
031500                                     'TOTAL PRICE'.
031600     05  FILLER                      PIC X(10)   VALUE 'LOYALTY'.
031700     05  FILLER                      PIC X(80)   VALUE SPACE.
031800
031900*    One line per accepted request - dl-loyalty-used echoes
032000*    PUR-LOYALTY-USED so the report shows which baskets redeemed
032100*    points without having to cross-reference PURCHASE-OUT.
032200 01  detail-line.
032300     05  dl-pur-id                   PIC Z(5)9.
032400     05  FILLER                      PIC X(3)    VALUE SPACE.
032500     05  dl-cust-id                  PIC Z(5)9.
032600     05  FILLER                      PIC X(3)    VALUE SPACE.
032700     05  dl-book-cnt                 PIC Z9.
032800     05  FILLER                      PIC X(6)    VALUE SPACE.
032900     05  dl-total-price              PIC ZZ,ZZ9.99.
033000     05  FILLER                      PIC X(5)    VALUE SPACE.
033100     05  dl-loyalty-used             PIC X(1).
033200     05  FILLER                      PIC X(91)   VALUE SPACE.
033300
033400*    One line per rejected request - rl-message carries whatever
033500*    wc-msg-reason F0300-PRINT-REJECT was called with, not a
033600*    fixed set of reject codes.
033700 01  reject-line.
033800     05  rl-preq-id                  PIC Z(5)9.
033900     05  FILLER                      PIC X(3)    VALUE SPACE.
034000     05  rl-message                  PIC X(30).
034100     05  FILLER                      PIC X(93)   VALUE SPACE.
034200
034300 01  trailer-line-1.
034400     05  FILLER                      PIC X(30)   VALUE
034500                                     'REQUESTS READ . . . . . . .'.
034600     05  tl1-reqs-read                PIC ZZZ,ZZ9.
034700     05  FILLER                      PIC X(95)   VALUE SPACE.
034800
034900 01  trailer-line-2.
035000     05  FILLER                      PIC X(30)   VALUE
035100                                     'PURCHASES WRITTEN . . . . .'.
035200     05  tl2-pur-written              PIC ZZZ,ZZ9.
035300     05  FILLER                      PIC X(95)   VALUE SPACE.
035400
035500 01  trailer-line-3.
035600     05  FILLER                      PIC X(30)   VALUE
035700                                     'REQUESTS REJECTED . . . . .'.
035800     05  tl3-reqs-rejected            PIC ZZZ,ZZ9.
035900     05  FILLER                      PIC X(95)   VALUE SPACE.
036000
036100*    Books and customers skipped are added together on this one
036200*    line, per CR-0233 - Audit wanted the split from rejected
036300*    requests, not a further split between the two master files.
036400 01  trailer-line-4.
036500     05  FILLER                      PIC X(30)   VALUE
036600                                     'MASTER RECORDS SKIPPED . . '.
036700     05  tl4-masters-skipped          PIC ZZZ,ZZ9.
036800     05  FILLER                      PIC X(95)   VALUE SPACE.
036900
037000*    Sum of every PUR-TOTAL-PRICE actually written to PURCHASE-
037100*    OUT tonight - already net of loyalty redemption, same as
037200*    the field it is accumulated from in D0600.
037300 01  trailer-line-5.
037400     05  FILLER                      PIC X(30)   VALUE
037500                                     'GRAND TOTAL CHARGED . . . .'.
037600     05  tl5-grand-total              PIC Z,ZZZ,ZZ9.99.
037700     05  FILLER                      PIC X(90)   VALUE SPACE.
037800
037900**********************************************************
038000 PROCEDURE DIVISION.
038100 0000-MAIN.
038200*    The whole run in four beats: load both masters into memory
038300*    tables (B- and C-), walk the transaction file pricing every
038400*    basket against them (D-), rewrite the customer master with
038500*    updated point balances and print the trailer (E-/F-), then
038600*    close up (Z-).  Nothing is written to PURCHASE-OUT or
038700*    CUST-MASTER-OUT until its own paragraph decides the record
038800*    is good - no "fix it up later" passes.
038900
039000     PERFORM A0100-INIT
039100     PERFORM B0100-LOAD-BOOK-MASTER THRU B0100-EXIT
039200         UNTIL is-eof-book-master
039300     PERFORM C0100-LOAD-CUST-MASTER THRU C0100-EXIT
039400         UNTIL is-eof-cust-master
039500     PERFORM D0100-PROCESS-PURCHASE-REQUESTS THRU D0100-EXIT
039600         UNTIL is-eof-purchase-req
039700*    Customer master goes out once, after every request on the
039800*    transaction file has had its chance to move a point
039900*    balance - there is no mid-run rewrite.
040000     PERFORM E0100-REWRITE-CUST-MASTER
040100     PERFORM F0400-PRINT-TRAILER
040200     PERFORM Z0100-EXIT-APPLICATION
040300
040400     GOBACK
040500     .
040600
040700**********************************************************
040800 A0100-INIT.
040900*    wc-msg-srcfile feeds the reject line's source-file tag in
041000*    Z0900-ERROR-ROUTINE's message area - every reject printed
041100*    by this run says where it was raised.
041200
041300     MOVE 'pricepur.cbl' TO wc-msg-srcfile
041400     MOVE FUNCTION CURRENT-DATE(1:8) TO wn-run-date
041500     MOVE wn-run-date TO wn-run-date-edit
041600
041700*    All three input files open at once and stay open for the
041800*    whole run - BOOK-MASTER and CUST-MASTER are never re-read,
041900*    they just feed the in-memory tables built below.
042000     OPEN INPUT  BOOK-MASTER
042100          INPUT  CUST-MASTER
042200          INPUT  PURCHASE-REQ
042300          OUTPUT PURCHASE-OUT
042400          OUTPUT CUST-MASTER-OUT
042500          OUTPUT PRICE-REPORT
042600
042700*    An open failure on any input file forces that file's EOF
042800*    switch on now, so the corresponding load/process loop below
042900*    falls straight through instead of reading a file that
043000*    was never opened.
043100     IF NOT BKM-SUCCESSFUL
043200         SET is-eof-book-master TO TRUE
043300         DISPLAY ' BOOK-MASTER open error - status '
043400                 BKM-FILE-STATUS
043500     END-IF
043600     IF NOT CTM-SUCCESSFUL
043700         SET is-eof-cust-master TO TRUE
043800         DISPLAY ' CUST-MASTER open error - status '
043900                 CTM-FILE-STATUS
044000     END-IF
044100     IF NOT PRQ-SUCCESSFUL
044200         SET is-eof-purchase-req TO TRUE
044300         DISPLAY ' PURCHASE-REQ open error - status '
044400                 PRQ-FILE-STATUS
044500     END-IF
044600
044700*    Heading goes out before the first detail/reject line so the
044800*    report always opens with the run date and column headers,
044900*    even on a run that rejects every single request.
045000     PERFORM F0100-PRINT-HEADING
045100
045200*    Priming reads - one per input file, same idiom ReadBG.CBL
045300*    uses ahead of its own UNTIL-EOF loop.  Skip B0100/C0100/
045400*    D0100 leaves last period's leftover buffer sitting there
045500*    and that buffer gets treated as a live record - caught this
045600*    the hard way on CUST-MASTER and PURCHASE-REQ (CR-0359
045700*    below), never again.
045800     IF NOT is-eof-book-master
045900         READ BOOK-MASTER
046000             AT END SET is-eof-book-master TO TRUE
046100         END-READ
046200     END-IF
046300     IF NOT is-eof-cust-master
046400         READ CUST-MASTER
046500             AT END SET is-eof-cust-master TO TRUE
046600         END-READ
046700     END-IF
046800     IF NOT is-eof-purchase-req
046900         READ PURCHASE-REQ
047000             AT END SET is-eof-purchase-req TO TRUE
047100         END-READ
047200     END-IF
047300     .
047400**********************************************************
047500 B0100-LOAD-BOOK-MASTER.
047600*    One pass over BOOK-MASTER, building book-table in BOOK-ID
047700*    order (the file comes to us already sorted that way off
047800*    the catalogue extract) so D0310 below can SEARCH ALL it
047900*    instead of chasing a sequential match for every basket line.
048000
048100     PERFORM B0200-VALIDATE-BOOK-MASTER
048200
048300     IF is-book-valid
048400         IF wb-book-cnt < wb-max-books
048500             ADD 1 TO wb-book-cnt
048600             MOVE BOOK-ID       TO book-id-t   (wb-book-cnt)
048700             MOVE BOOK-TITLE    TO book-title-t (wb-book-cnt)
048800             MOVE BOOK-AUTHOR   TO book-author-t(wb-book-cnt)
048900             MOVE BOOK-PRICE    TO book-price-t (wb-book-cnt)
049000             MOVE BOOK-TYPE     TO book-type-t  (wb-book-cnt)
049100         ELSE
049200*            Table is full at 9999 - CR-0344 raised the limit
049300*            once already; if this fires again the catalogue
049400*            has outgrown the table a second time.
049500             DISPLAY ' BOOK-MASTER table full - record ignored'
049600         END-IF
049700     ELSE
049800*        Bad master record never goes in the table; it is
049900*        counted and reported, and the run carries on rather
050000*        than aborting over one dirty record off the catalogue
050100*        extract.
050200         ADD 1 TO wc-books-skipped
050300         MOVE BOOK-ID TO wn-msg-preq-id
050400         MOVE 'INVALID BOOK MASTER' TO wc-msg-reason
050500         MOVE 'B0200-VALIDATE-BOOK-MASTER' TO wc-msg-para
050600         PERFORM F0300-PRINT-REJECT
050700     END-IF
050800
050900     READ BOOK-MASTER
051000         AT END SET is-eof-book-master TO TRUE
051100     END-READ
051200     .
051300 B0100-EXIT.
051400     EXIT
051500     .
051600**********************************************************
051700 B0200-VALIDATE-BOOK-MASTER.
051800*    Three checks only - title/author present, price not
051900*    negative, edition-type code one of N/R/O.  Anything else
052000*    on the master record (book ID duplicates, for instance) is
052100*    the catalogue system's problem, not ours to police here.
052200
052300     SET is-book-valid TO TRUE
052400
052500     IF BOOK-TITLE = SPACE OR BOOK-AUTHOR = SPACE
052600         MOVE 'N' TO is-book-valid-sw
052700     END-IF
052800     IF BOOK-PRICE < ZERO
052900         MOVE 'N' TO is-book-valid-sw
053000     END-IF
053100     IF BOOK-TYPE NOT = 'N' AND BOOK-TYPE NOT = 'R'
053200                 AND BOOK-TYPE NOT = 'O'
053300         MOVE 'N' TO is-book-valid-sw
053400     END-IF
053500     .
053600**********************************************************
053700 C0100-LOAD-CUST-MASTER.
053800*    Mirrors B0100 - load, validate, table-append, read-ahead.
053900*    CUST-ID IN CUSTOMER-RECORD is qualified because the same
054000*    field name lives again on CUSTOMER-OUT-RECORD below (the
054100*    FD we rewrite at EOF in E0100) and an unqualified reference
054200*    would be ambiguous to the compiler.
054300
054400     PERFORM C0200-VALIDATE-CUST-MASTER
054500
054600     IF is-cust-valid
054700         IF wc-cust-cnt < wc-max-custs
054800             ADD 1 TO wc-cust-cnt
054900             MOVE CUST-ID     IN CUSTOMER-RECORD
055000                 TO cust-id-t    (wc-cust-cnt)
055100             MOVE CUST-NAME   IN CUSTOMER-RECORD
055200                 TO cust-name-t  (wc-cust-cnt)
055300             MOVE CUST-POINTS IN CUSTOMER-RECORD
055400                 TO cust-points-t(wc-cust-cnt)
055500         ELSE
055600*            Same 9999-row ceiling as the book table - see
055700*            CR-0344 above.
055800             DISPLAY ' CUST-MASTER table full - record ignored'
055900         END-IF
056000     ELSE
056100*        Skipped customers are never written back out on the
056200*        refreshed CUST-MASTER-OUT file either - a bad master
056300*        record simply does not survive the run.
056400         ADD 1 TO wc-custs-skipped
056500         MOVE CUST-ID IN CUSTOMER-RECORD TO wn-msg-preq-id
056600         MOVE 'INVALID CUST MASTER' TO wc-msg-reason
056700         MOVE 'C0200-VALIDATE-CUST-MASTER' TO wc-msg-para
056800         PERFORM F0300-PRINT-REJECT
056900     END-IF
057000
057100     READ CUST-MASTER
057200         AT END SET is-eof-cust-master TO TRUE
057300     END-READ
057400     .
057500 C0100-EXIT.
057600     EXIT
057700     .
057800**********************************************************
057900 C0200-VALIDATE-CUST-MASTER.
058000*    Two checks - name present, point balance not negative.
058100*    A points balance of exactly zero is fine; only a negative
058200*    balance off the master tape means the prior night's run
058300*    (or a manual correction) went wrong somewhere upstream.
058400
058500     SET is-cust-valid TO TRUE
058600
058700     IF CUST-NAME IN CUSTOMER-RECORD = SPACE
058800         MOVE 'N' TO is-cust-valid-sw
058900     END-IF
059000     IF CUST-POINTS IN CUSTOMER-RECORD < ZERO
059100         MOVE 'N' TO is-cust-valid-sw
059200     END-IF
059300     .
059400**********************************************************
059500 D0100-PROCESS-PURCHASE-REQUESTS.
059600*    Controlling paragraph for one transaction.  Each of the
059700*    four D0200-D0500 steps below only runs while
059800*    is-request-valid is still TRUE - the first rejection on a
059900*    basket stops further work on it cold, the same short-
060000*    circuit pattern ReadBG.CBL uses on its own edit chain.
060100
060200     ADD 1 TO wc-reqs-read
060300     SET is-request-valid TO TRUE
060400     MOVE ZERO TO w3-basket-total
060500
060600*    wk-max-basket (10) is the OCCURS limit on basket-work-
060700*    table below - a basket naming more books than that, or
060800*    a zero/negative count off a garbled transaction, is
060900*    rejected here before any table subscript gets touched.
061000     IF PREQ-BOOK-CNT > wk-max-basket OR PREQ-BOOK-CNT < 1
061100         MOVE 'N' TO is-request-valid-sw
061200         ADD 1 TO wc-reqs-rejected
061300         MOVE PREQ-ID TO wn-msg-preq-id
061400         MOVE 'BASKET CNT INVALID' TO wc-msg-reason
061500         MOVE 'D0100-PROCESS-PUR-REQ' TO wc-msg-para
061600         PERFORM F0300-PRINT-REJECT
061700     END-IF
061800
061900     IF is-request-valid
062000         PERFORM D0200-FIND-CUSTOMER
062100     END-IF
062200
062300     IF is-request-valid
062400         PERFORM D0300-FIND-BOOKS
062500     END-IF
062600
062700     IF is-request-valid
062800         PERFORM D0400-PRICE-BASKET
062900     END-IF
063000
063100     IF is-request-valid
063200         PERFORM D0500-APPLY-LOYALTY
063300         PERFORM D0600-WRITE-PURCHASE
063400     END-IF
063500
063600     READ PURCHASE-REQ
063700         AT END SET is-eof-purchase-req TO TRUE
063800     END-READ
063900     .
064000 D0100-EXIT.
064100     EXIT
064200     .
064300**********************************************************
064400 D0200-FIND-CUSTOMER.
064500*    Binary search on cust-table, keyed on cust-id-t the same
064600*    way book-table is keyed below - cu-idx is left pointing at
064700*    the matching row for D0500-APPLY-LOYALTY to use later in
064800*    this same transaction, so do not reset it between here and
064900*    there.
065000
065100     MOVE 'N' TO is-cust-found-sw
065200     IF wc-cust-cnt > ZERO
065300         SET cu-idx TO 1
065400         SEARCH ALL cust-table-item
065500             AT END
065600                 MOVE 'N' TO is-cust-found-sw
065700             WHEN cust-id-t (cu-idx) = PREQ-CUST-ID
065800                 SET is-cust-found TO TRUE
065900         END-SEARCH
066000     END-IF
066100
066200     IF NOT is-cust-found
066300         MOVE 'N' TO is-request-valid-sw
066400         ADD 1 TO wc-reqs-rejected
066500         MOVE PREQ-ID TO wn-msg-preq-id
066600         MOVE 'CUSTOMER NOT FOUND' TO wc-msg-reason
066700         MOVE 'D0200-FIND-CUSTOMER' TO wc-msg-para
066800         PERFORM F0300-PRINT-REJECT
066900     END-IF
067000     .
067100**********************************************************
067200 D0300-FIND-BOOKS.
067300*    Walks every basket slot the request names, out-of-line
067400*    per CR-0301/the shop's no-inline-PERFORM house rule - one
067500*    pass of D0310 per book, wn-slot-idx bumped at the bottom
067600*    of that paragraph rather than on a PERFORM VARYING header.
067700*    is-any-eligible-sw is cleared once here, up front, not
067800*    inside the per-book paragraph - D0410 below sets it the
067900*    first time it finds a non-NEW-RELEASE book in the basket.
068000
068100     MOVE 'N' TO is-any-eligible-sw
068200     MOVE 1 TO wn-slot-idx
068300
068400     PERFORM D0310-FIND-ONE-BOOK THRU D0310-EXIT
068500         UNTIL wn-slot-idx > PREQ-BOOK-CNT
068600            OR NOT is-request-valid
068700     .
068800**********************************************************
068900 D0310-FIND-ONE-BOOK.
069000*    One basket slot, one binary search against book-table.
069100*    bk-idx is left on the matching row just long enough to
069200*    copy its type code into wk-book-type for D0410 to price;
069300*    the slot's list price itself is fetched again, fresh,
069400*    from book-price-t in D0410 rather than cached here.
069500
069600     MOVE 'N' TO is-book-found-sw
069700     IF wb-book-cnt > ZERO
069800         SET bk-idx TO 1
069900         SEARCH ALL book-table-item
070000             AT END
070100                 MOVE 'N' TO is-book-found-sw
070200             WHEN book-id-t (bk-idx) =
070300                         PREQ-BOOK-ID (wn-slot-idx)
070400                 SET is-book-found TO TRUE
070500         END-SEARCH
070600     END-IF
070700
070800     IF is-book-found
070900         MOVE bk-idx
071000             TO wk-book-idx   (wn-slot-idx)
071100         MOVE book-type-t (bk-idx)
071200             TO wk-book-type  (wn-slot-idx)
071300     ELSE
071400         MOVE 'N' TO is-request-valid-sw
071500         ADD 1 TO wc-reqs-rejected
071600         MOVE PREQ-ID TO wn-msg-preq-id
071700         MOVE 'BOOK NOT FOUND' TO wc-msg-reason
071800         MOVE 'D0300-FIND-BOOKS' TO wc-msg-para
071900         PERFORM F0300-PRINT-REJECT
072000     END-IF
072100
072200*    Bump happens even on a miss - a not-found book still
072300*    counts as one slot examined, or the loop above would
072400*    spin on the same bad slot forever.
072500     ADD 1 TO wn-slot-idx
072600     .
072700 D0310-EXIT.
072800     EXIT
072900     .
073000**********************************************************
073100 D0400-PRICE-BASKET.
073200*    Second pass over the same basket slots D0300 just filled
073300*    in - PREQ-BOOK-CNT is re-used as the loop limit both
073400*    places, so a basket that passed D0300 always has exactly
073500*    that many wk-book-idx/wk-book-type entries ready to price.
073600
073700     MOVE 1 TO wn-slot-idx
073800
073900     PERFORM D0410-PRICE-ONE-BOOK THRU D0410-EXIT
074000         UNTIL wn-slot-idx > PREQ-BOOK-CNT
074100            OR NOT is-request-valid
074200     .
074300**********************************************************
074400 D0410-PRICE-ONE-BOOK.
074500*    wk-list-price exists only to carry the COMP-3 table price
074600*    into a DISPLAY-usage LINKAGE SECTION parameter - pricengn's
074700*    lc-book-price has no USAGE clause, so a COMP-3 actual
074800*    argument passed straight through would hand it raw packed
074900*    bytes instead of a number; MOVE does the conversion, a
075000*    bare CALL by reference would not (caught this in testing
075100*    before the run ever made it to production - see also
075200*    pricengn's own CHANGE LOG).
075300
075400     MOVE book-price-t (wk-book-idx (wn-slot-idx))
075500         TO wk-list-price
075600
075700*    PREQ-BOOK-CNT goes in as the basket-count argument - the
075800*    engine only needs to know if this basket qualifies for
075900*    the 3-book discount break, not which slot this is.
076000     CALL 'pricengn' USING
076100             wk-book-type (wn-slot-idx)
076200             wk-list-price
076300             PREQ-BOOK-CNT
076400             wk-disc-price
076500             wk-valid-type-sw
076600
076700*    pricengn hands back NOT = 'Y' only when the master's own
076800*    edition-type code is bad - B0200 never caught that because
076900*    a code outside N/R/O is rejected there too, so this really
077000*    only fires if the master changed type codes between the
077100*    load pass and now, which cannot happen in a single run but
077200*    we check it anyway, belt and braces.
077300     IF wk-valid-type-sw NOT = 'Y'
077400         MOVE 'N' TO is-request-valid-sw
077500         ADD 1 TO wc-reqs-rejected
077600         MOVE PREQ-ID TO wn-msg-preq-id
077700         MOVE 'INVALID BOOK TYPE' TO wc-msg-reason
077800         MOVE 'D0400-PRICE-BASKET' TO wc-msg-para
077900         PERFORM F0300-PRINT-REJECT
078000     ELSE
078100*        w3-min-eligible-price tracks the cheapest non-NEW-
078200*        RELEASE book's discounted price seen so far in this
078300*        basket - loyalengn needs that figure, not the list
078400*        price, to take the redeemed book back out of the
078500*        basket total correctly.
078600         MOVE wk-disc-price TO wk-book-price (wn-slot-idx)
078700         ADD wk-disc-price TO w3-basket-total
078800         IF wk-book-type (wn-slot-idx) NOT = 'N'
078900             IF NOT is-any-eligible
079000                 SET is-any-eligible TO TRUE
079100                 MOVE wk-disc-price TO w3-min-eligible-price
079200             ELSE
079300                 IF wk-disc-price < w3-min-eligible-price
079400                     MOVE wk-disc-price
079500                         TO w3-min-eligible-price
079600                 END-IF
079700             END-IF
079800         END-IF
079900     END-IF
080000
080100     ADD 1 TO wn-slot-idx
080200     .
080300 D0410-EXIT.
080400     EXIT
080500     .
080600**********************************************************
080700 D0500-APPLY-LOYALTY.
080800*    cu-idx is still pointing at this customer's row from
080900*    D0200's SEARCH ALL earlier in this same transaction -
081000*    that is why D0200 must run before D0500 can, and why
081100*    D0100 never re-searches the customer table here.
081200
081300     MOVE cust-points-t (cu-idx) TO wk-cust-points
081400*    The PREQ-BOOK-CNT MOVE right above is overwritten by the
081500*    basket-total MOVE on the very next line - left over from
081600*    an earlier draft; harmless since wk-basket-total always
081700*    gets the real total before the CALL, but flagging it here
081800*    so the next person touching this paragraph isn't puzzled
081900*    by the order.
082000     MOVE PREQ-BOOK-CNT TO wk-basket-total
082100     MOVE w3-basket-total TO wk-basket-total
082200     MOVE is-any-eligible-sw TO wk-any-eligible-sw
082300     MOVE w3-min-eligible-price TO wk-disc-price
082400
082500*    loyalengn decides redeem-or-accrue on the point balance we
082600*    hand it and returns the (possibly reduced) basket total and
082700*    updated point balance in the same working storage - neither
082800*    side keeps a private copy.
082900     CALL 'loyalengn' USING
083000             wk-cust-points
083100             PREQ-BOOK-CNT
083200             wk-disc-price
083300             wk-any-eligible-sw
083400             wk-basket-total
083500             wk-loyalty-used-sw
083600
083700     MOVE wk-cust-points TO cust-points-t (cu-idx)
083800     MOVE wk-basket-total TO w3-basket-total
083900     .
084000**********************************************************
084100 D0600-WRITE-PURCHASE.
084200*    Only reached once a request has cleared every edit in
084300*    D0100-D0500 - this is the one paragraph in the whole run
084400*    that actually produces a PURCHASE-RECORD, and it is only
084500*    ever reached once per accepted request.
084600
084700     MOVE PREQ-ID       TO PUR-ID
084800     MOVE PREQ-CUST-ID  TO PUR-CUST-ID
084900     MOVE PREQ-BOOK-CNT TO PUR-BOOK-CNT
085000
085100     MOVE 1 TO wn-slot-idx
085200     PERFORM D0610-MOVE-ONE-BOOK-ID THRU D0610-EXIT
085300         UNTIL wn-slot-idx > PREQ-BOOK-CNT
085400
085500*    w3-basket-total is already net of any loyalty redemption
085600*    by this point - D0500 ran before this paragraph did.
085700     MOVE w3-basket-total TO PUR-TOTAL-PRICE
085800     MOVE wk-loyalty-used-sw TO PUR-LOYALTY-USED
085900
086000     WRITE PURCHASE-RECORD
086100
086200     ADD 1 TO wc-pur-written
086300     ADD w3-basket-total TO w3-grand-total
086400
086500     PERFORM F0200-PRINT-DETAIL
086600     .
086700**********************************************************
086800 D0610-MOVE-ONE-BOOK-ID.
086900*    Echoes PREQ-BOOK-ID straight across to PUR-BOOK-ID, slot
087000*    for slot - the purchase record keeps the same basket
087100*    ordering the request arrived in, nothing is re-sorted.
087200
087300     MOVE PREQ-BOOK-ID (wn-slot-idx)
087400         TO PUR-BOOK-ID (wn-slot-idx)
087500     ADD 1 TO wn-slot-idx
087600     .
087700 D0610-EXIT.
087800     EXIT
087900     .
088000**********************************************************
088100 E0100-REWRITE-CUST-MASTER.
088200*    Runs once, after every purchase request has been through
088300*    D0100 - not incrementally as each customer's points
088400*    change.  wc-cust-cnt never shrinks during the run, so every
088500*    row loaded by C0100 gets written back out exactly once,
088600*    whether or not that customer bought anything tonight.
088700
088800     SET cu-idx TO 1
088900     PERFORM E0110-REWRITE-ONE-CUST THRU E0110-EXIT
089000         UNTIL cu-idx > wc-cust-cnt
089100     .
089200**********************************************************
089300 E0110-REWRITE-ONE-CUST.
089400*    CUSTOMER-OUT-RECORD is CUSTOMER-RECORD's own layout under
089500*    a different 01 name (COPY ... REPLACING on the FD above) -
089600*    the IN qualifiers keep the compiler from picking the wrong
089700*    one of the two identically-named fields.
089800
089900     MOVE cust-id-t     (cu-idx) TO CUST-ID    IN
090000                                     CUSTOMER-OUT-RECORD
090100     MOVE cust-name-t   (cu-idx) TO CUST-NAME  IN
090200                                     CUSTOMER-OUT-RECORD
090300     MOVE cust-points-t (cu-idx) TO CUST-POINTS IN
090400                                     CUSTOMER-OUT-RECORD
090500     WRITE CUSTOMER-OUT-RECORD
090600
090700     SET cu-idx UP BY 1
090800     .
090900 E0110-EXIT.
091000     EXIT
091100     .
091200**********************************************************
091300 F0100-PRINT-HEADING.
091400*    One heading per run, not per page - this report has no
091500*    page-break/TOP-OF-FORM logic even though C01 is wired up
091600*    in SPECIAL-NAMES above; nightly volume has never warranted
091700*    it and wn-page-lines is not consulted here.
091800
091900     MOVE wn-run-date-edit TO hl2-run-date
092000     WRITE PRINT-LINE FROM heading-line-1
092100     WRITE PRINT-LINE FROM heading-line-2
092200     WRITE PRINT-LINE FROM HEADLINE
092300     WRITE PRINT-LINE FROM heading-line-3
092400     WRITE PRINT-LINE FROM HEADLINE
092500     .
092600**********************************************************
092700 F0200-PRINT-DETAIL.
092800*    Called only from D0600, once per PURCHASE-RECORD actually
092900*    written - a rejected request never reaches this paragraph,
093000*    it gets F0300 instead.
093100
093200     MOVE PUR-ID            TO dl-pur-id
093300     MOVE PUR-CUST-ID       TO dl-cust-id
093400     MOVE PUR-BOOK-CNT      TO dl-book-cnt
093500     MOVE PUR-TOTAL-PRICE   TO dl-total-price
093600     MOVE PUR-LOYALTY-USED  TO dl-loyalty-used
093700     WRITE PRINT-LINE FROM detail-line
093800     .
093900**********************************************************
094000 F0300-PRINT-REJECT.
094100*    Common reject-line writer, called from every edit check
094200*    in B-, C- and D- above by way of the wn-msg-preq-id/
094300*    wc-msg-reason/wc-msg-para fields COPY Z0900-error-wkstg
094400*    sets up right before each call - this paragraph itself
094500*    just formats whatever the caller already loaded.
094600
094700     MOVE wn-msg-preq-id TO rl-preq-id
094800     MOVE wc-msg-reason  TO rl-message
094900     WRITE PRINT-LINE FROM reject-line
095000     .
095100**********************************************************
095200 F0400-PRINT-TRAILER.
095300*    Five run-total lines, in the order Audit asked for back
095400*    on CR-0233 - requests read, purchases written, requests
095500*    rejected, master records skipped (books plus customers,
095600*    added together fresh here rather than kept as a running
095700*    total of its own), and the grand total charged across
095800*    every purchase written tonight.
095900
096000     WRITE PRINT-LINE FROM HEADLINE
096100     MOVE wc-reqs-read     TO tl1-reqs-read
096200     WRITE PRINT-LINE FROM trailer-line-1
096300     MOVE wc-pur-written   TO tl2-pur-written
096400     WRITE PRINT-LINE FROM trailer-line-2
096500     MOVE wc-reqs-rejected TO tl3-reqs-rejected
096600     WRITE PRINT-LINE FROM trailer-line-3
096700     COMPUTE tl4-masters-skipped =
096800             wc-books-skipped + wc-custs-skipped
096900     WRITE PRINT-LINE FROM trailer-line-4
097000     MOVE w3-grand-total   TO tl5-grand-total
097100     WRITE PRINT-LINE FROM trailer-line-5
097200     .
097300**********************************************************
097400 Z0100-EXIT-APPLICATION.
097500*    Last paragraph in the run - every file opened in A0100
097600*    gets closed here, in the same order it was opened, before
097700*    0000-MAIN falls through to GOBACK.
097800
097900     CLOSE BOOK-MASTER
098000           CUST-MASTER
098100           CUST-MASTER-OUT
098200           PURCHASE-REQ
098300           PURCHASE-OUT
098400           PRICE-REPORT
098500     .
098600**********************************************************
