000100*
000200*  Book master record - one book title held by the store.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-BOOK.' in FD/WS.
000600*
000700*  2024-02-06  PB   New copybook - split out of the old
000800*                   COPYLIB-ITEM.CPY when the DB2 item table
000900*                   was retired in favour of the flat BOOK-MASTER
001000*                   file read by the nightly pricing run.
001100*
001200 01  BOOK-RECORD.
001300     03  BOOK-ID                    PIC 9(6).
001400     03  BOOK-TITLE                 PIC X(30).
001500     03  BOOK-AUTHOR                PIC X(25).
001600     03  BOOK-PRICE                 PIC S9(5)V9(2).
001700     03  BOOK-TYPE                  PIC X(1).
001800         88  BOOK-TYPE-NEW-RELEASE      VALUE 'N'.
001900         88  BOOK-TYPE-REGULAR          VALUE 'R'.
002000         88  BOOK-TYPE-OLD-EDITION       VALUE 'O'.
002100     03  FILLER                     PIC X(1).
