000100*
000200*  Working storage data structure for the reject/skip routine.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700*  2024-02-06  PB   Reworked for the pricing run - the old
000800*                   SQLCODE/DSNTIAR layout is gone now that
000900*                   pricepur.cbl reads flat files, not DB2;
001000*                   the fields below build one reject line for
001100*                   PRICE-REPORT.
001200*
001300 01  wc-reject-text          PIC X(40)     VALUE SPACE.
001400 01  w9-reject-cnt           PIC S9(4) COMP VALUE ZERO.
001500 01  wr-error-handler.
001600     05 wr-program-error-message.
001700         10 FILLER           PIC X(8)  VALUE 'REJECT: '.
001800         10 wn-msg-preq-id   PIC 9(6).
001900         10 FILLER           PIC X(1)  VALUE SPACE.
002000         10 wc-msg-reason    PIC X(20) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-para      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002500    05 wr-reject-filler      PIC X(10) VALUE SPACE.
