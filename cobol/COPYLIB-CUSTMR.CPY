000100*
000200*  Customer master record - loyalty-point balance held for one
000300*  customer.  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-CUSTMR.' in FD/WS.
000600*
000700*  2024-02-06  PB   New copybook - replaces the old DB2
000800*                   COPYLIB-CUSTOMER.CPY (address/board/org
000900*                   fields dropped, point balance added) now
001000*                   that customers live on a flat master file.
001100*
001200 01  CUSTOMER-RECORD.
001300     03  CUST-ID                    PIC 9(6).
001400     03  CUST-NAME                  PIC X(30).
001500     03  CUST-POINTS                PIC 9(4).
